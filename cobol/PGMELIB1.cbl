000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMELIB1.
000300*
000400 AUTHOR. M LOMELI MORALES.
000500*
000600 INSTALLATION. DEPTO SISTEMAS - BIBLIOTECA ELECTRONICA.
000700*
000800 DATE-WRITTEN. 14/09/1994.
000900*
001000 DATE-COMPILED.
001100*
001200 SECURITY. NONE.
001300*
001400***************************************************************
001500*    PGMELIB1                                                  *
001600*    PROCESO BATCH DE ESTADISTICAS DE CITACION POR AUTOR       *
001700*                                                               *
001800*    - LEE LA TARJETA DE CONTROL (NOMBRE DE SALIDA Y LISTA DE  *
001900*      ARCHIVOS DE PUBLICACIONES A PROCESAR), DESCARTANDO      *
002000*      REFERENCIAS DUPLICADAS.                                *
002100*    - POR CADA ARCHIVO UNICO, LEE LOS REGISTROS 'A'/'P' Y     *
002200*      ARMA LA TABLA DE AUTORES DE LA CORRIDA.                 *
002300*    - AL CERRAR CADA AUTOR, LLAMA A PGMELIHX PARA OBTENER     *
002400*      EL INDICE H Y LOS CONTADORES.                           *
002500*    - AL FINAL DE LA CORRIDA, LLAMA A PGMELRPT PARA ESCRIBIR  *
002600*      EL REPORTE.                                             *
002700*                                                               *
002800*    HISTORIA DE CAMBIOS:                                      *
002900*    ===================                                      *
003000*    14/09/1994 MLM TK-1040 ALTA DEL PROGRAMA (CONVERSION DEL  *
003100*                    ESQUELETO DE LECTURA SECUENCIAL PGMPRUAR) *
003200*    02/06/1999 MLM TK-1055 SE AGREGA LA TARJETA DE CONTROL Y  *
003300*                    LA TABLA DE DEDUPLICACION DE ARCHIVOS     *
003400*    14/11/2000 RQS TK-1081 SE AGREGA EL LLAMADO A PGMELIHX AL *
003500*                    CERRAR CADA AUTOR                         *
003600*    08/01/1999 MLM TK-1048 AJUSTE Y2K: SE REVISARON TODOS LOS *
003700*                    DISPLAY DE FECHA, NO HABIA NINGUNO CON    *
003800*                    AAAA A 2 DIGITOS                          *
003900*    27/03/2003 HGZ TK-1174 REGLA DE INCONSISTENCIA: SI UN     *
004000*                    ARTICULO SIN CITAS VIENE CON TITULO,      *
004100*                    COAUTORES O LUGAR EN BLANCO SE DESCARTA   *
004200*                    TODO EL DETALLE DEL AUTOR AL CERRARLO     *
004300*    19/09/2009 LFC TK-1320 SE AGREGA EL LLAMADO FINAL A       *
004400*                    PGMELRPT Y SE QUITA EL DISPLAY DEL TOTAL  *
004500*                    DE SALDOS (YA NO APLICA A ESTE SISTEMA)   *
004600*    03/02/2015 HGZ TK-1402 EL NOMBRE DE SALIDA EN BLANCO PASA *
004700*                    A VALIDARSE EN PGMELRPT, NO AQUI          *
004750*    21/06/2018 HGZ TK-1451 SE USA LA VISTA WS-TABLA-ARCH-BLOQUE*
004760*                    PARA EL BLANQUEO INICIAL DE LA TABLA DE    *
004770*                    ARCHIVOS (ANTES SOLO SE COMENTABA, NUNCA   *
004780*                    SE EJECUTABA EL BLANQUEO)                  *
004800***************************************************************
004900*
005000*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM.
005500*
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT TARJETA-CTL ASSIGN DDCTRL
005900     FILE STATUS IS FS-TARJETA.
006000*
006100     SELECT ARCHIVO-PUBS ASSIGN TO WS-DSN-ACTUAL
006200     FILE STATUS IS FS-PUBS.
006300*
006400*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
006500 DATA DIVISION.
006600 FILE SECTION.
006700*
006800 FD  TARJETA-CTL
006900     BLOCK CONTAINS 0 RECORDS
007000     RECORDING MODE IS F.
007100 01  WS-REG-TARJETA.
007200     03  CTL-TIPO                PIC X(01).
007300*         VISTA 'N' - NOMBRE DE SALIDA DEL REPORTE
007400     03  CTL-DATOS-NOMBRE.
007500         05  CTL-NOMBRE-SALIDA   PIC X(20).
007600         05  FILLER              PIC X(11).
007700*         VISTA 'F' - REFERENCIA A UN ARCHIVO DE PUBLICACIONES
007800     03  CTL-DATOS-ARCHIVO REDEFINES CTL-DATOS-NOMBRE.
007900         05  CTL-ARCHIVO-REF     PIC X(08).
008000         05  FILLER              PIC X(23).
008100*         VISTA CRUDA, SOLO PARA EL DISPLAY DE DIAGNOSTICO
008200*         CUANDO SE RECIBE UN TIPO DE TARJETA DESCONOCIDO
008300 01  WS-REG-TARJETA-RAW REDEFINES WS-REG-TARJETA.
008400     03  FILLER                  PIC X(32).
008500*
008600 FD  ARCHIVO-PUBS
008700     BLOCK CONTAINS 0 RECORDS
008800     RECORDING MODE IS F.
008900*     COPY CPELIREG.
009000 COPY CPELIREG.
009100*
009200 WORKING-STORAGE SECTION.
009300*=======================*
009400 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
009500*
009600*----------- ARCHIVOS --------------------------------------------
009700 77  FS-TARJETA              PIC XX         VALUE SPACES.
009800 77  FS-PUBS                 PIC XX         VALUE SPACES.
009900 77  WS-STATUS-CTL           PIC X          VALUE 'N'.
010000     88  WS-FIN-TARJETA                     VALUE 'Y'.
010100     88  WS-NO-FIN-TARJETA                  VALUE 'N'.
010200 77  WS-STATUS-PUBS          PIC X          VALUE 'N'.
010300     88  WS-FIN-PUBS                        VALUE 'Y'.
010400     88  WS-NO-FIN-PUBS                     VALUE 'N'.
010500*
010600*----------- VARIABLES --------------------------------------------
010700 77  WS-DSN-ACTUAL           PIC X(08)      VALUE SPACES.
010800 77  WS-SW-AUTOR-PEND        PIC X          VALUE 'N'.
010900     88  WS-AUTOR-PENDIENTE                 VALUE 'S'.
011000     88  WS-SIN-AUTOR-PEND                  VALUE 'N'.
011100 77  WS-SW-DUPLICADO         PIC X          VALUE 'N'.
011200*
011300*----------- ACUMULADORES ------------------------------------------
011400 77  WS-CANT-ARCH-LEIDOS     PIC 9(05) COMP VALUE ZEROS.
011500 77  WS-SUBI                 PIC 9(05) COMP VALUE ZEROS.
011600 77  WS-SUBJ                 PIC 9(05) COMP VALUE ZEROS.
011700 77  WS-CANT-REG-LEIDOS      PIC 9(07) COMP VALUE ZEROS.
011800 77  WS-CANT-AUTORES-PRINT   PIC ZZ9.
011900*
012000*----------- TABLA DE ARCHIVOS UNICOS (DEDUPLICACION) --------------
012100*     VISTA NORMAL (TABLA DE NOMBRES DE 8 BYTES)
012200 01  WS-TABLA-ARCH.
012300     03  WS-CANT-ARCHIVOS    PIC 9(03) COMP VALUE ZEROS.
012400     03  WS-ARCHIVO-REF OCCURS 50 TIMES
012500                         INDEXED BY WS-ARCH-IDX
012600                         PIC X(08) VALUE SPACES.
012700*     VISTA BLOQUE, USADA SOLO PARA EL BLANQUEO INICIAL
012800 01  WS-TABLA-ARCH-BLOQUE REDEFINES WS-TABLA-ARCH.
012900     03  FILLER              PIC X(03).
013000     03  FILLER              PIC X(400).
013100*
013200*     NOMBRE POR DEFECTO CUANDO LA TARJETA NO TRAE NOMBRE DE
013300*     SALIDA; SE PASA TAL CUAL A PGMELRPT, QUE ES QUIEN VALIDA
013400*     SI EL NOMBRE RECIBIDO ES BLANCO (VER TK-1402 ARRIBA).
013500 77  WS-NOMBRE-SALIDA        PIC X(20)      VALUE SPACES.
013600*
013700*----------- LITERALES DE RESPALDO (AUTOR/LUGAR FALTANTE) ---------
013800 77  WS-LIT-SIN-NOMBRE.
013900     02  FILLER              PIC X(60)
014000         VALUE 'Не удалось найти имя автора'.
014100 77  WS-LIT-SIN-LUGAR.
014200     02  FILLER              PIC X(100)
014300         VALUE 'Место работы не найдено'.
014400*
014500*//////////////////////////////////////////////////////////////
014600*     COPY CPELIAUT.
014700 COPY CPELIAUT.
014800*//////////////////////////////////////////////////////////////
014900*
015000 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
015100*
015200*-------------------------------------------------------------
015300 LINKAGE SECTION.
015400*================*
015500*     (SIN PARAMETROS DE ENTRADA - PROGRAMA PRINCIPAL)
015600*
015700*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
015800 PROCEDURE DIVISION.
015900*
016000 MAIN-PROGRAM-I.
016100*
016200     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F.
016300     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F.
016400     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
016500*
016600 MAIN-PROGRAM-F. GOBACK.
016700*
016800*--------------------------------------------------------------
016900* 1000-INICIO-I
017000* ABRE LA TARJETA DE CONTROL Y LA LEE COMPLETA, ARMANDO LA
017100* TABLA DE ARCHIVOS UNICOS Y EL NOMBRE DE SALIDA.
017200*--------------------------------------------------------------
017300 1000-INICIO-I.
017400*
017450     MOVE SPACES TO WS-TABLA-ARCH-BLOQUE
017460     MOVE ZEROS  TO WS-CANT-ARCHIVOS
017500     SET WS-NO-FIN-TARJETA TO TRUE
017600     SET WS-SIN-AUTOR-PEND TO TRUE
017700*
017800     OPEN INPUT TARJETA-CTL.
017900     IF FS-TARJETA IS NOT EQUAL '00'
018000        DISPLAY '* ERROR EN OPEN TARJETA-CTL = ' FS-TARJETA
018100        MOVE 9999 TO RETURN-CODE
018200        SET WS-FIN-TARJETA TO TRUE
018300     END-IF.
018400*
018500     PERFORM 1100-LEER-TARJETA-I THRU 1100-LEER-TARJETA-F
018600        UNTIL WS-FIN-TARJETA.
018700*
018800 1000-INICIO-F. EXIT.
018900*
019000*--------------------------------------------------------------
019100 1100-LEER-TARJETA-I.
019200*
019300     READ TARJETA-CTL
019400     EVALUATE FS-TARJETA
019500        WHEN '00'
019600           PERFORM 1200-TRATAR-TARJETA-I
019700              THRU 1200-TRATAR-TARJETA-F
019800        WHEN '10'
019900           SET WS-FIN-TARJETA TO TRUE
020000        WHEN OTHER
020100           DISPLAY '* ERROR EN LECTURA TARJETA-CTL = ' FS-TARJETA
020200           SET WS-FIN-TARJETA TO TRUE
020300     END-EVALUATE.
020400*
020500 1100-LEER-TARJETA-F. EXIT.
020600*
020700*--------------------------------------------------------------
020800 1200-TRATAR-TARJETA-I.
020900*
021000     EVALUATE CTL-TIPO
021100        WHEN 'N'
021200           MOVE CTL-NOMBRE-SALIDA TO WS-NOMBRE-SALIDA
021300        WHEN 'F'
021400           PERFORM 1300-AGREGAR-ARCHIVO-I
021500              THRU 1300-AGREGAR-ARCHIVO-F
021600        WHEN OTHER
021700           DISPLAY '* TARJETA DE CONTROL DESCONOCIDA = '
021800                                                  CTL-TIPO
021900     END-EVALUATE.
022000*
022100 1200-TRATAR-TARJETA-F. EXIT.
022200*
022300*--------------------------------------------------------------
022400* 1300-AGREGAR-ARCHIVO-I
022500* SOLO AGREGA A LA TABLA SI EL NOMBRE NO ESTA YA PRESENTE
022600* (DEDUPLICACION DE REFERENCIAS A ARCHIVO - BUSQUEDA LINEAL).
022700*--------------------------------------------------------------
022800 1300-AGREGAR-ARCHIVO-I.
022900*
023000     MOVE 'N' TO WS-SW-DUPLICADO
023100     IF WS-CANT-ARCHIVOS > ZEROS
023200        PERFORM 1310-BUSCAR-DUPLICADO-I THRU 1310-BUSCAR-DUPLICADO-F
023300           VARYING WS-SUBI FROM 1 BY 1
023400           UNTIL WS-SUBI > WS-CANT-ARCHIVOS
023500     END-IF.
023600*
023700     IF WS-SW-DUPLICADO = 'N'
023800        ADD 1 TO WS-CANT-ARCHIVOS
023900        MOVE CTL-ARCHIVO-REF TO WS-ARCHIVO-REF (WS-CANT-ARCHIVOS)
024000     END-IF.
024100*
024200 1300-AGREGAR-ARCHIVO-F. EXIT.
024300*
024400*--------------------------------------------------------------
024500 1310-BUSCAR-DUPLICADO-I.
024600*
024700     IF WS-ARCHIVO-REF (WS-SUBI) = CTL-ARCHIVO-REF
024800        MOVE 'S' TO WS-SW-DUPLICADO
024900     END-IF.
025000*
025100 1310-BUSCAR-DUPLICADO-F. EXIT.
025200*
025300*--------------------------------------------------------------
025400* 2000-PROCESO-I
025500* PROCESA CADA ARCHIVO UNICO DE LA TABLA, EN EL ORDEN EN QUE
025600* QUEDARON CARGADOS.
025700*--------------------------------------------------------------
025800 2000-PROCESO-I.
025900*
026000     IF WS-CANT-ARCHIVOS > ZEROS
026100        PERFORM 2100-PROCESAR-ARCHIVO-I THRU 2100-PROCESAR-ARCHIVO-F
026200           VARYING WS-SUBI FROM 1 BY 1
026300           UNTIL WS-SUBI > WS-CANT-ARCHIVOS
026400     END-IF.
026500*
026600 2000-PROCESO-F. EXIT.
026700*
026800*--------------------------------------------------------------
026900 2100-PROCESAR-ARCHIVO-I.
027000*
027100     MOVE WS-ARCHIVO-REF (WS-SUBI) TO WS-DSN-ACTUAL
027200     ADD 1 TO WS-CANT-ARCH-LEIDOS
027300     SET WS-NO-FIN-PUBS TO TRUE
027400*
027500     OPEN INPUT ARCHIVO-PUBS.
027600     IF FS-PUBS IS NOT EQUAL '00'
027700        DISPLAY '* ERROR EN OPEN ARCHIVO-PUBS = ' FS-PUBS
027800                                       ' DSN=' WS-DSN-ACTUAL
027900        SET WS-FIN-PUBS TO TRUE
028000     END-IF.
028100*
028200     PERFORM 2200-LEER-REGISTRO-I THRU 2200-LEER-REGISTRO-F
028300        UNTIL WS-FIN-PUBS.
028400*
028500     IF WS-AUTOR-PENDIENTE
028600        PERFORM 2400-CERRAR-AUTOR-I THRU 2400-CERRAR-AUTOR-F
028700     END-IF.
028800*
028900     CLOSE ARCHIVO-PUBS.
029000*
029100 2100-PROCESAR-ARCHIVO-F. EXIT.
029200*
029300*--------------------------------------------------------------
029400 2200-LEER-REGISTRO-I.
029500*
029600     READ ARCHIVO-PUBS
029700     EVALUATE FS-PUBS
029800        WHEN '00'
029900           ADD 1 TO WS-CANT-REG-LEIDOS
030000           PERFORM 2300-TRATAR-TIPO-I THRU 2300-TRATAR-TIPO-F
030100        WHEN '10'
030200           SET WS-FIN-PUBS TO TRUE
030300        WHEN OTHER
030400           DISPLAY '* ERROR EN LECTURA ARCHIVO-PUBS = ' FS-PUBS
030500           SET WS-FIN-PUBS TO TRUE
030600     END-EVALUATE.
030700*
030800 2200-LEER-REGISTRO-F. EXIT.
030900*
031000*--------------------------------------------------------------
031100 2300-TRATAR-TIPO-I.
031200*
031300     EVALUATE REG-TIPO
031400        WHEN 'A'
031500           IF WS-AUTOR-PENDIENTE
031600              PERFORM 2400-CERRAR-AUTOR-I THRU 2400-CERRAR-AUTOR-F
031700           END-IF
031800           PERFORM 2500-ABRIR-AUTOR-I THRU 2500-ABRIR-AUTOR-F
031900        WHEN 'P'
032000           IF WS-AUTOR-PENDIENTE
032100              PERFORM 2600-TRATAR-PUB-I THRU 2600-TRATAR-PUB-F
032200           END-IF
032300        WHEN OTHER
032400           DISPLAY '* REGISTRO CON TIPO DESCONOCIDO = ' REG-TIPO
032500     END-EVALUATE.
032600*
032700 2300-TRATAR-TIPO-F. EXIT.
032800*
032900*--------------------------------------------------------------
033000* 2400-CERRAR-AUTOR-I
033100* CIERRA EL AUTOR VIGENTE: LLAMA A PGMELIHX PARA CALCULAR LAS
033200* ESTADISTICAS Y LO AGREGA A LA TABLA DE AUTORES DE LA CORRIDA.
033300* SI QUEDO MARCADO CON ERROR, SE DESCARTA SU DETALLE DE
033400* ARTICULOS SIN CITAS (REGLA TK-1174).
033500*--------------------------------------------------------------
033600 2400-CERRAR-AUTOR-I.
033700*
033800     CALL 'PGMELIHX' USING AUT-CANT-CITAS-TABLA
033900                            AUT-TABLA-CITAS
034000                            AUT-INDICE-H
034100                            AUT-CANT-PUBLICAC
034200                            AUT-CANT-CITAS-CERO.
034300*
034400     IF AUT-CON-ERROR
034500        DISPLAY '* AUTOR CON INCONSISTENCIAS, SIN DETALLE: '
034600                                      AUT-NOMBRE OF WS-REG-AUTOR
034700        MOVE ZEROS TO AUT-CANT-CERO-TABLA
034800     END-IF.
034900*
035000     IF WS-CANT-AUTORES < 50
035100        ADD 1 TO WS-CANT-AUTORES
035200        MOVE AUT-NOMBRE OF WS-REG-AUTOR
035300                                 TO TAU-NOMBRE (WS-CANT-AUTORES)
035400        MOVE AUT-LUGAR-TRABAJO   TO TAU-LUGAR-TRABAJO (WS-CANT-AUTORES)
035500        MOVE AUT-INDICE-H        TO TAU-INDICE-H (WS-CANT-AUTORES)
035600        MOVE AUT-CANT-PUBLICAC   TO TAU-CANT-PUBLICAC (WS-CANT-AUTORES)
035700        MOVE AUT-CANT-CITAS-CERO TO TAU-CANT-CITAS-CERO (WS-CANT-AUTORES)
035800        MOVE AUT-CANT-CERO-TABLA TO TAU-CANT-CERO-TABLA (WS-CANT-AUTORES)
035900        MOVE AUT-TABLA-CERO      TO TAU-TABLA-CERO (WS-CANT-AUTORES)
036000     ELSE
036100        DISPLAY '* TABLA DE AUTORES LLENA, SE DESCARTA: '
036200                                      AUT-NOMBRE OF WS-REG-AUTOR
036300     END-IF.
036400*
036500     SET WS-SIN-AUTOR-PEND TO TRUE.
036600*
036700 2400-CERRAR-AUTOR-F. EXIT.
036800*
036900*--------------------------------------------------------------
037000* 2500-ABRIR-AUTOR-I
037100* INICIALIZA EL AREA DE TRABAJO PARA UN NUEVO AUTOR. SI FALTA
037200* EL NOMBRE O EL LUGAR DE TRABAJO, SE USA EL LITERAL FIJO.
037300*--------------------------------------------------------------
037400 2500-ABRIR-AUTOR-I.
037500*
037600     INITIALIZE WS-REG-AUTOR.
037700*
037800     IF AUT-NOMBRE OF REG-DATOS-AUTOR = SPACES
037900        MOVE WS-LIT-SIN-NOMBRE TO AUT-NOMBRE OF WS-REG-AUTOR
038000     ELSE
038100        MOVE AUT-NOMBRE OF REG-DATOS-AUTOR
038200                                  TO AUT-NOMBRE OF WS-REG-AUTOR
038300     END-IF.
038400*
038500     IF AUT-LUGAR-TRAB OF REG-DATOS-AUTOR = SPACES
038600        MOVE WS-LIT-SIN-LUGAR TO AUT-LUGAR-TRABAJO
038700     ELSE
038800        MOVE AUT-LUGAR-TRAB OF REG-DATOS-AUTOR TO AUT-LUGAR-TRABAJO
038900     END-IF.
039000*
039100     SET AUT-SIN-ERROR TO TRUE
039200     SET WS-AUTOR-PENDIENTE TO TRUE.
039300*
039400 2500-ABRIR-AUTOR-F. EXIT.
039500*
039600*--------------------------------------------------------------
039700* 2600-TRATAR-PUB-I
039800* AGREGA LA CANTIDAD DE CITAS A LA TABLA DE TRABAJO DEL AUTOR
039900* VIGENTE. SI LA CANTIDAD ES CERO Y EL DETALLE VIENE COMPLETO
040000* SE GUARDA EL ARTICULO; SI VIENE INCOMPLETO, SE MARCA AL
040100* AUTOR CON ERROR (REGLA TK-1174, SE RESUELVE AL CERRARLO).
040200*--------------------------------------------------------------
040300 2600-TRATAR-PUB-I.
040400*
040500     IF AUT-CANT-CITAS-TABLA < 1000
040600        ADD 1 TO AUT-CANT-CITAS-TABLA
040700        MOVE PUB-CANT-CITAS TO AUT-CITA (AUT-CANT-CITAS-TABLA)
040800     ELSE
040900        DISPLAY '* TABLA DE CITAS LLENA PARA: '
041000                                      AUT-NOMBRE OF WS-REG-AUTOR
041100     END-IF.
041200*
041300     IF PUB-CANT-CITAS = ZEROS
041400        IF PUB-TITULO = SPACES
041500           OR PUB-COAUTORES = SPACES
041600           OR PUB-LUGAR-PUB = SPACES
041700           DISPLAY '* PUBLICACION INCONSISTENTE PARA: '
041800                                      AUT-NOMBRE OF WS-REG-AUTOR
041900           SET AUT-CON-ERROR TO TRUE
042000        ELSE
042100           IF AUT-CANT-CERO-TABLA < 500
042200              ADD 1 TO AUT-CANT-CERO-TABLA
042300              MOVE PUB-TITULO
042400                   TO CERO-TITULO (AUT-CANT-CERO-TABLA)
042500              MOVE PUB-COAUTORES
042600                   TO CERO-COAUTORES (AUT-CANT-CERO-TABLA)
042700              MOVE PUB-LUGAR-PUB
042800                   TO CERO-LUGAR-PUB (AUT-CANT-CERO-TABLA)
042900           ELSE
043000              DISPLAY '* TABLA DE ARTICULOS SIN CITAS LLENA: '
043100                                      AUT-NOMBRE OF WS-REG-AUTOR
043200           END-IF
043300        END-IF
043400     END-IF.
043500*
043600 2600-TRATAR-PUB-F. EXIT.
043700*
043800*--------------------------------------------------------------
043900 9999-FINAL-I.
044000*
044100     CLOSE TARJETA-CTL.
044200*
044300     CALL 'PGMELRPT' USING WS-NOMBRE-SALIDA
044400                            WS-TABLA-AUTORES.
044500*
044600     MOVE WS-CANT-AUTORES TO WS-CANT-AUTORES-PRINT
044700     DISPLAY ' '
044800     DISPLAY '=================================================='
044900     DISPLAY 'ARCHIVOS PROCESADOS  : ' WS-CANT-ARCH-LEIDOS
045000     DISPLAY 'REGISTROS LEIDOS     : ' WS-CANT-REG-LEIDOS
045100     DISPLAY 'AUTORES EN EL REPORTE: ' WS-CANT-AUTORES-PRINT.
045200*
045300 9999-FINAL-F. EXIT.
