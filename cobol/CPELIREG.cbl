000100*////////////////// (REGPUB) /////////////////////////////////////
000200***************************************************************
000300*    CPELIREG                                                  *
000400*    LAYOUT REGISTRO ARCHIVO DE PUBLICACIONES POR AUTOR        *
000500*    LARGO REGISTRO = 200 BYTES - ORGANIZACION SECUENCIAL      *
000600*                                                               *
000700*    REG-TIPO = 'A'  CABECERA DE AUTOR (NOMBRE + LUGAR TRAB.)  *
000800*    REG-TIPO = 'P'  DETALLE DE UNA PUBLICACION DEL AUTOR      *
000900*                    VIGENTE (EL ULTIMO 'A' LEIDO)             *
001000*                                                               *
001100*    HISTORIA:                                                 *
001200*    19/03/1998 MLM TK-1040 ALTA DEL LAYOUT (CONVERSION        *
001300*                    DEL ARCHIVO DE NOVEDADES DE CLIENTES)     *
001400*    07/11/2003 RQS TK-1188 SE AGREGA VISTA REDEFINES PARA      *
001500*                    EL DETALLE DE PUBLICACION (REG-TIPO 'P')  *
001600***************************************************************
001700 01  WS-REG-PUBLIC.
001800*     POSICION RELATIVA (1:1) TIPO DE REGISTRO
001900     03  REG-TIPO            PIC X(01)    VALUE SPACES.
002000*     VISTA 'A' - CABECERA DE AUTOR (POSICIONES 2:199)
002100     03  REG-DATOS-AUTOR.
002200*         POSICION RELATIVA (2:60) NOMBRE DEL AUTOR
002300         05  AUT-NOMBRE          PIC X(60)    VALUE SPACES.
002400*         POSICION RELATIVA (62:100) LUGAR DE TRABAJO
002500         05  AUT-LUGAR-TRAB      PIC X(100)   VALUE SPACES.
002600*         POSICION RELATIVA (162:39) SIN USO
002700         05  FILLER              PIC X(39)    VALUE SPACES.
002800*     VISTA 'P' - DETALLE DE PUBLICACION REDEFINE LA CABECERA
002900     03  REG-DATOS-PUB REDEFINES REG-DATOS-AUTOR.
003000*         POSICION RELATIVA (2:80) TITULO DEL ARTICULO
003100         05  PUB-TITULO          PIC X(80)    VALUE SPACES.
003200*         POSICION RELATIVA (82:60) COAUTORES (LISTA COMA)
003300         05  PUB-COAUTORES       PIC X(60)    VALUE SPACES.
003400*         POSICION RELATIVA (142:50) LUGAR DE PUBLICACION
003500         05  PUB-LUGAR-PUB       PIC X(50)    VALUE SPACES.
003600*         POSICION RELATIVA (192:5) CANTIDAD DE CITAS
003700         05  PUB-CANT-CITAS      PIC 9(05)    VALUE ZEROS.
003800*         POSICION RELATIVA (197:4) SIN USO
003900         05  FILLER              PIC X(04)    VALUE SPACES.
