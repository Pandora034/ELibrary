000100*////////////////// (LINREP) //////////////////////////////////////
000200***************************************************************
000300*    CPELIRPL                                                  *
000400*    LAYOUT DE LINEA DE IMPRESION DEL REPORTE DE LA            *
000500*    BIBLIOTECA ELECTRONICA - LARGO 132 BYTES                  *
000600*                                                               *
000700*    UNA SOLA AREA DE 132 BYTES CON VARIAS VISTAS REDEFINES,    *
000800*    UNA POR CADA TIPO DE LINEA QUE ESCRIBE PGMELRPT.           *
000900*                                                               *
001000*    HISTORIA:                                                 *
001100*    05/05/1999 MLM TK-1052 ALTA (ANTES DCLGEN DE TBCURCLI,     *
001200*                    SE REUTILIZA EL NOMBRE DEL MIEMBRO)       *
001300*    11/01/2004 RQS TK-1192 SE AGREGAN VISTAS DE DETALLE PARA  *
001400*                    TITULO / COAUTORES / LUGAR DE PUBLICACION *
001450*    28/06/2018 HGZ TK-1452 LIN-ETQ-TEXTO ERA X(55); LA ETIQUETA*
001460*                    EN RUSO DE CITAS EN CERO MIDE 77 BYTES Y SE*
001470*                    TRUNCABA A MEDIO CARACTER.  SE AMPLIA A    *
001480*                    X(77) Y SE ACHICA EL FILLER DE LA VISTA    *
001490*                    PARA MANTENER LOS 132 BYTES DE LA LINEA    *
001500***************************************************************
001600 01  WS-LINEA-REPORTE            PIC X(132)   VALUE SPACES.
001700*
001800*     VISTA 1 - NOMBRE DEL AUTOR, CENTRADO POR BLANQUEO A LA
001900*     IZQUIERDA (LIN-AUT-MARGEN)
002000 01  WS-LINEA-AUTOR REDEFINES WS-LINEA-REPORTE.
002100     03  LIN-AUT-MARGEN          PIC X(26)    VALUE SPACES.
002200     03  LIN-AUT-NOMBRE          PIC X(60)    VALUE SPACES.
002300     03  FILLER                  PIC X(46)    VALUE SPACES.
002400*
002500*     VISTA 2 - LUGAR DE TRABAJO DEL AUTOR, CENTRADO
002600 01  WS-LINEA-LUGAR REDEFINES WS-LINEA-REPORTE.
002700     03  LIN-LUG-MARGEN          PIC X(16)    VALUE SPACES.
002800     03  LIN-LUG-NOMBRE          PIC X(100)   VALUE SPACES.
002900     03  FILLER                  PIC X(16)    VALUE SPACES.
003000*
003100*     VISTA 3 - LINEA DE ETIQUETA + VALOR NUMERICO (INDICE H,
003200*     CANTIDAD DE PUBLICACIONES, CANTIDAD CON CITAS EN CERO)
003300 01  WS-LINEA-ETIQUETA REDEFINES WS-LINEA-REPORTE.
003400     03  LIN-ETQ-TEXTO           PIC X(77)    VALUE SPACES.
003500     03  LIN-ETQ-VALOR           PIC ZZZZ9    VALUE ZEROS.
003600     03  FILLER                  PIC X(50)    VALUE SPACES.
003700*
003800*     VISTA 4 - TITULO DE UN ARTICULO SIN CITAS
003900 01  WS-LINEA-TITULO REDEFINES WS-LINEA-REPORTE.
004000     03  LIN-TIT-TEXTO           PIC X(80)    VALUE SPACES.
004100     03  FILLER                  PIC X(52)    VALUE SPACES.
004200*
004300*     VISTA 5 - RAYA DE SUBRAYADO DEBAJO DEL TITULO
004400 01  WS-LINEA-RAYA REDEFINES WS-LINEA-REPORTE.
004500     03  LIN-RAYA                PIC X(80)    VALUE SPACES.
004600     03  FILLER                  PIC X(52)    VALUE SPACES.
004700*
004800*     VISTA 6 - LISTA DE COAUTORES DEL ARTICULO SIN CITAS
004900 01  WS-LINEA-COAUT REDEFINES WS-LINEA-REPORTE.
005000     03  LIN-COAUT-TEXTO         PIC X(60)    VALUE SPACES.
005100     03  FILLER                  PIC X(72)    VALUE SPACES.
005200*
005300*     VISTA 7 - LUGAR DE PUBLICACION DEL ARTICULO SIN CITAS
005400 01  WS-LINEA-VENUE REDEFINES WS-LINEA-REPORTE.
005500     03  LIN-VENUE-TEXTO         PIC X(50)    VALUE SPACES.
005600     03  FILLER                  PIC X(82)    VALUE SPACES.
