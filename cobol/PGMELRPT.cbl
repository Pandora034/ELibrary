000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMELRPT.
000300*
000400 AUTHOR. M LOMELI MORALES.
000500*
000600 INSTALLATION. DEPTO SISTEMAS - BIBLIOTECA ELECTRONICA.
000700*
000800 DATE-WRITTEN. 05/05/1989.
000900*
001000 DATE-COMPILED.
001100*
001200 SECURITY. NONE.
001300*
001400***************************************************************
001500*    PGMELRPT                                                  *
001600*    SUBPROGRAMA ESCRITOR DEL REPORTE DE LA BIBLIOTECA         *
001700*    ELECTRONICA                                                *
001800*                                                               *
001900*    RECIBE DE PGMELIB1 EL NOMBRE DE SALIDA Y LA TABLA DE       *
002000*    AUTORES DE LA CORRIDA YA CERRADOS (CON SUS ESTADISTICAS    *
002100*    CALCULADAS POR PGMELIHX) Y ESCRIBE EL ARCHIVO DE SALIDA    *
002200*    CON UNA SECCION POR AUTOR:                                 *
002300*       - NOMBRE DEL AUTOR                                      *
002400*       - LUGAR DE TRABAJO                                      *
002500*       - INDICE DE HIRSCH / CANT. PUBLICACIONES / CANT. CON    *
002600*         CITAS EN CERO                                         *
002700*       - DETALLE DE CADA ARTICULO SIN CITAS (TITULO, COAUTORES,*
002800*         LUGAR DE PUBLICACION)                                 *
002900*                                                               *
003000*    SI LA TABLA DE AUTORES LLEGA VACIA NO SE ESCRIBE ARCHIVO Y *
003100*    SE INFORMA POR DISPLAY.  SI EL NOMBRE DE SALIDA LLEGA EN    *
003200*    BLANCO SE USA EL NOMBRE POR DEFECTO WS-LIT-NOM-DEFECTO.     *
003300*                                                               *
003400*    HISTORIA DE CAMBIOS:                                      *
003500*    ===================                                      *
003600*    05/05/1989 MLM TK-1052 ALTA DEL PROGRAMA (CONVERSION DEL   *
003700*                    CORTE DE CONTROL PGMCORT2)                 *
003800*    11/01/2004 RQS TK-1192 SE AGREGA EL DETALLE DE ARTICULOS   *
003900*                    SIN CITAS DEBAJO DE CADA AUTOR             *
004000*    09/02/1999 MLM TK-1049 AJUSTE Y2K: LOS ROTULOS DE CORRIDA  *
004100*                    YA NO TRAEN EL AAAA A 2 DIGITOS            *
004200*    03/02/2015 HGZ TK-1402 SE AGREGA EL CONTROL DE NOMBRE DE   *
004300*                    SALIDA EN BLANCO Y EL CONTROL DE TABLA     *
004400*                    DE AUTORES VACIA (ANTES NO SE VALIDABAN)   *
004500*    21/07/2016 LFC TK-1429 SALTO DE PAGINA ANTES DE CADA AUTOR *
004600*                    NUEVO, EXCEPTO EL PRIMERO DE LA CORRIDA    *
004650*    11/05/2018 HGZ TK-1448 LAS ETIQUETAS DE INDICE H,          *
004660*                    PUBLICACIONES Y CITAS EN CERO SE IMPRIMEN  *
004670*                    EN RUSO PARA LA BIBLIOTECA (ANTES EN       *
004680*                    ESPANOL, NO COINCIDIA CON EL FORMATO       *
004690*                    PEDIDO POR EL AREA)                        *
004700*    30/05/2018 HGZ TK-1449 EL NOMBRE DE SALIDA TAMBIEN SE      *
004710*                    DEFAULTEA SI VIENE CON ESPACIO EN BLANCO   *
004720*                    A LA IZQUIERDA (ANTES SOLO SI VENIA TODO   *
004730*                    EN BLANCO)                                 *
004731*    14/06/2018 HGZ TK-1450 LA TABLA DE AUTORES VACIA PONIA      *
004732*                    WS-TABLA-VACIA PERO DEJABA EL RETURN-CODE   *
004733*                    EN CERO; AHORA SE DEVUELVE 9999 IGUAL QUE   *
004734*                    LAS OTRAS DOS CONDICIONES DE ERROR          *
004735*    21/06/2018 HGZ TK-1451 SE USA LA VISTA LK-TABLA-AUTORES-RAW*
004736*                    EN EL DISPLAY DE DIAGNOSTICO DE TABLA      *
004737*                    VACIA (ANTES SOLO SE COMENTABA, NUNCA SE   *
004738*                    USABA)                                    *
004739*    05/07/2018 HGZ TK-1452 SE QUITA LA LINEA EN BLANCO DE MAS  *
004741*                    ENTRE EL LUGAR DE TRABAJO Y EL INDICE DE   *
004742*                    HIRSCH; SE ENSANCHA LIN-ETQ-TEXTO A X(77)  *
004743*                    EN CPELIRPL PARA QUE ENTRE COMPLETA LA     *
004744*                    ETIQUETA DE CITAS EN CERO; EL NOMBRE DE    *
004745*                    SALIDA POR DEFECTO PASA DE 'OUTPUT' A      *
004746*                    'Output'                                  *
004748***************************************************************
004800*
004900*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM.
005400*
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT REPORTE ASSIGN TO WS-DSN-SALIDA
005800     FILE STATUS IS FS-REPORTE.
005900*
006000*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
006100 DATA DIVISION.
006200 FILE SECTION.
006300*
006400 FD  REPORTE
006500     BLOCK CONTAINS 0 RECORDS
006600     RECORDING MODE IS F.
006700*////////////////// (CPELIRPL) //////////////////////////////////
006800     COPY CPELIRPL.
006900*////////////////// (CPELIRPL) //////////////////////////////////
007000*
007100 WORKING-STORAGE SECTION.
007200*=======================*
007300 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
007400*
007500*----------- ARCHIVOS --------------------------------------------
007600 77  FS-REPORTE               PIC XX         VALUE SPACES.
007700 77  WS-SW-ABIERTO            PIC X          VALUE 'N'.
007800     88  WS-REPORTE-ABIERTO                  VALUE 'S'.
007900     88  WS-REPORTE-CERRADO                  VALUE 'N'.
008000 77  WS-SW-VACIO              PIC X          VALUE 'N'.
008100     88  WS-TABLA-VACIA                      VALUE 'S'.
008200     88  WS-TABLA-CON-DATOS                  VALUE 'N'.
008300 77  WS-SW-PRIMER-AUTOR       PIC X          VALUE 'S'.
008400     88  WS-ES-PRIMER-AUTOR                  VALUE 'S'.
008500     88  WS-NO-ES-PRIMER-AUTOR               VALUE 'N'.
008600*
008700*----------- NOMBRE DE ARCHIVO DE SALIDA --------------------------
008800 77  WS-DSN-SALIDA            PIC X(08)      VALUE SPACES.
008900 01  WS-DSN-SALIDA-R REDEFINES WS-DSN-SALIDA.
009000     03  WS-DSN-SALIDA-PFX    PIC X(04).
009100     03  WS-DSN-SALIDA-SFX    PIC X(04).
009200*
009300 77  WS-LIT-NOM-DEFECTO       PIC X(08)      VALUE 'Output'.
009400*
009500*----------- CONTADORES --------------------------------------------
009600 77  WS-SUBI                  PIC 9(05) COMP VALUE ZEROS.
009700 77  WS-SUBJ                  PIC 9(05) COMP VALUE ZEROS.
009800 77  WS-CANT-AUTORES-IMPR     PIC ZZ9.
009900 01  WS-CTR-PAGINA            PIC 9(05) COMP VALUE ZEROS.
010000 01  WS-CTR-PAGINA-R REDEFINES WS-CTR-PAGINA.
010100     03  FILLER               PIC X(05).
010200*
010300 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
010400*
010500*-------------------------------------------------------------
010600 LINKAGE SECTION.
010700*================*
010800 01  LK-NOMBRE-SALIDA         PIC X(20).
010900*
011000*     LA TABLA RECIBIDA REPLICA BYTE A BYTE EL LAYOUT DE
011100*     WS-TABLA-AUTORES DEL COPY CPELIAUT USADO POR PGMELIB1.
011200 01  LK-TABLA-AUTORES.
011300     03  LK-CANT-AUTORES      PIC 9(03) COMP.
011400     03  LK-AUTOR OCCURS 50 TIMES
011500                  INDEXED BY LK-AUTOR-IDX.
011600         05  LK-NOMBRE            PIC X(60).
011700         05  LK-LUGAR-TRABAJO     PIC X(100).
011800         05  LK-INDICE-H          PIC 9(05).
011900         05  LK-CANT-PUBLICAC     PIC 9(05).
012000         05  LK-CANT-CITAS-CERO   PIC 9(05).
012100         05  LK-CANT-CERO-TABLA   PIC 9(05) COMP.
012200         05  LK-TABLA-CERO.
012300             07  LK-CERO-DET OCCURS 500 TIMES
012400                              INDEXED BY LK-CERO-IDX.
012500                 09  LK-CERO-TITULO      PIC X(80).
012600                 09  LK-CERO-COAUTORES   PIC X(60).
012700                 09  LK-CERO-LUGAR-PUB   PIC X(50).
012800*
012900*     VISTA BLOQUE, SOLO PARA VALIDAR EL LARGO TOTAL RECIBIDO
013000*     EN LOS DISPLAY DE DIAGNOSTICO.
013100 01  LK-TABLA-AUTORES-RAW REDEFINES LK-TABLA-AUTORES.
013200     03  FILLER                   PIC X(03).
013300     03  FILLER                   PIC X(9997).
013400*
013500*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
013600 PROCEDURE DIVISION USING LK-NOMBRE-SALIDA
013700                           LK-TABLA-AUTORES.
013800*
013900 MAIN-PROGRAM-I.
014000*
014100     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F.
014200*
014300     IF WS-TABLA-CON-DATOS
014400        PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
014500           VARYING WS-SUBI FROM 1 BY 1
014600           UNTIL WS-SUBI > LK-CANT-AUTORES
014700     END-IF.
014800*
014900     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
015000*
015100 MAIN-PROGRAM-F. GOBACK.
015200*
015300*--------------------------------------------------------------
015400* 1000-INICIO-I
015500* RESUELVE EL NOMBRE DE SALIDA (DEFECTO SI VIENE EN BLANCO),
015600* VALIDA SI LA TABLA DE AUTORES TRAE DATOS Y, SOLO SI TRAE,
015700* ABRE EL ARCHIVO DE REPORTE.
015800*--------------------------------------------------------------
015900 1000-INICIO-I.
016000*
016100     IF LK-NOMBRE-SALIDA = SPACES
016150        OR LK-NOMBRE-SALIDA (1:1) = SPACE
016200        MOVE WS-LIT-NOM-DEFECTO TO WS-DSN-SALIDA
016300        DISPLAY '* NOMBRE DE SALIDA EN BLANCO, SE USA POR '
016400                                   'DEFECTO: ' WS-DSN-SALIDA
016500     ELSE
016600        MOVE LK-NOMBRE-SALIDA(1:8) TO WS-DSN-SALIDA
016700     END-IF.
016800*
016900     PERFORM 1100-VALIDAR-VACIO-I THRU 1100-VALIDAR-VACIO-F.
017000*
017100     IF WS-TABLA-CON-DATOS
017200        OPEN OUTPUT REPORTE
017300        IF FS-REPORTE IS NOT EQUAL '00'
017400           DISPLAY '* ERROR EN OPEN REPORTE = ' FS-REPORTE
017500                                        ' DSN=' WS-DSN-SALIDA
017600           MOVE 9999 TO RETURN-CODE
017700           SET WS-TABLA-VACIA TO TRUE
017800        ELSE
017900           SET WS-REPORTE-ABIERTO TO TRUE
018000        END-IF
018100     END-IF.
018200*
018300 1000-INICIO-F. EXIT.
018400*
018500*--------------------------------------------------------------
018600* 1100-VALIDAR-VACIO-I
018700* SI LA CORRIDA NO CERRO NINGUN AUTOR, NO HAY NADA QUE
018800* ESCRIBIR; SE INFORMA Y NO SE ABRE ARCHIVO.
018900*--------------------------------------------------------------
019000 1100-VALIDAR-VACIO-I.
019100*
019200     IF LK-CANT-AUTORES = ZEROS
019300        DISPLAY '* FILE IS EMPTY - NO HAY AUTORES PARA '
019400                                  'EL REPORTE ' WS-DSN-SALIDA
019420        DISPLAY '* PGMELRPT - PRIMEROS 50 BYTES DE LA TABLA  '
019430                                  'RECIBIDA = '
019440                                  LK-TABLA-AUTORES-RAW (1:50)
019450        MOVE 9999 TO RETURN-CODE
019500        SET WS-TABLA-VACIA TO TRUE
019600     ELSE
019700        SET WS-TABLA-CON-DATOS TO TRUE
019800     END-IF.
019900*
020000 1100-VALIDAR-VACIO-F. EXIT.
020100*
020200*--------------------------------------------------------------
020300* 2000-PROCESO-I
020400* ESCRIBE LA SECCION COMPLETA DE UN AUTOR (CABECERA, TRES
020500* ETIQUETAS DE ESTADISTICAS Y EL DETALLE DE SUS ARTICULOS SIN
020600* CITAS, SI TIENE).
020700*--------------------------------------------------------------
020800 2000-PROCESO-I.
020900*
021000     PERFORM 2100-ESCRIBIR-CABEZA-I THRU 2100-ESCRIBIR-CABEZA-F.
021100     PERFORM 2200-ESCRIBIR-ETIQUETA-I THRU 2200-ESCRIBIR-ETIQUETA-F.
021200*
021300     IF LK-CANT-CERO-TABLA (WS-SUBI) > ZEROS
021400        PERFORM 2300-ESCRIBIR-CERO-I THRU 2300-ESCRIBIR-CERO-F
021500           VARYING WS-SUBJ FROM 1 BY 1
021600           UNTIL WS-SUBJ > LK-CANT-CERO-TABLA (WS-SUBI)
021700     END-IF.
021800*
021900 2000-PROCESO-F. EXIT.
022000*
022100*--------------------------------------------------------------
022200 2100-ESCRIBIR-CABEZA-I.
022300*
022400     MOVE SPACES TO WS-LINEA-AUTOR
022500     MOVE LK-NOMBRE (WS-SUBI) TO LIN-AUT-NOMBRE
022600     IF WS-ES-PRIMER-AUTOR
022700        SET WS-NO-ES-PRIMER-AUTOR TO TRUE
022800        WRITE WS-LINEA-REPORTE
022900     ELSE
023000        WRITE WS-LINEA-REPORTE
023100           AFTER ADVANCING PAGE
023200     END-IF.
023300*
023400     MOVE SPACES TO WS-LINEA-LUGAR
023500     MOVE LK-LUGAR-TRABAJO (WS-SUBI) TO LIN-LUG-NOMBRE
023600     WRITE WS-LINEA-REPORTE.
023700*
024100 2100-ESCRIBIR-CABEZA-F. EXIT.
024200*
024300*--------------------------------------------------------------
024400 2200-ESCRIBIR-ETIQUETA-I.
024500*
024600     MOVE SPACES TO WS-LINEA-ETIQUETA
024700     MOVE 'Индекс Хирша:' TO LIN-ETQ-TEXTO
024800     MOVE LK-INDICE-H (WS-SUBI) TO LIN-ETQ-VALOR
024900     WRITE WS-LINEA-REPORTE.
025000*
025100     MOVE SPACES TO WS-LINEA-ETIQUETA
025200     MOVE 'Количество статей:' TO LIN-ETQ-TEXTO
025300     MOVE LK-CANT-PUBLICAC (WS-SUBI) TO LIN-ETQ-VALOR
025400     WRITE WS-LINEA-REPORTE.
025500*
025600     MOVE SPACES TO WS-LINEA-ETIQUETA
025700     MOVE 'Количество статей с нулевым цитированием:'
025750          TO LIN-ETQ-TEXTO
025800     MOVE LK-CANT-CITAS-CERO (WS-SUBI) TO LIN-ETQ-VALOR
025900     WRITE WS-LINEA-REPORTE.
026000*
026100     MOVE SPACES TO WS-LINEA-REPORTE
026200     WRITE WS-LINEA-REPORTE.
026300*
026400 2200-ESCRIBIR-ETIQUETA-F. EXIT.
026500*
026600*--------------------------------------------------------------
026700* 2300-ESCRIBIR-CERO-I
026800* DETALLE DE UN ARTICULO SIN CITAS: TITULO + RAYA, COAUTORES,
026900* LUGAR DE PUBLICACION Y UNA LINEA EN BLANCO DE SEPARACION.
027000*--------------------------------------------------------------
027100 2300-ESCRIBIR-CERO-I.
027200*
027300     MOVE SPACES TO WS-LINEA-TITULO
027400     MOVE LK-CERO-TITULO (WS-SUBI WS-SUBJ) TO LIN-TIT-TEXTO
027500     WRITE WS-LINEA-REPORTE.
027600*
027700     MOVE SPACES TO WS-LINEA-RAYA
027800     MOVE ALL '-' TO LIN-RAYA
027900     WRITE WS-LINEA-REPORTE.
028000*
028100     MOVE SPACES TO WS-LINEA-COAUT
028200     MOVE LK-CERO-COAUTORES (WS-SUBI WS-SUBJ) TO LIN-COAUT-TEXTO
028300     WRITE WS-LINEA-REPORTE.
028400*
028500     MOVE SPACES TO WS-LINEA-VENUE
028600     MOVE LK-CERO-LUGAR-PUB (WS-SUBI WS-SUBJ) TO LIN-VENUE-TEXTO
028700     WRITE WS-LINEA-REPORTE.
028800*
028900     MOVE SPACES TO WS-LINEA-REPORTE
029000     WRITE WS-LINEA-REPORTE.
029100*
029200 2300-ESCRIBIR-CERO-F. EXIT.
029300*
029400*--------------------------------------------------------------
029500 9999-FINAL-I.
029600*
029700     IF WS-REPORTE-ABIERTO
029800        CLOSE REPORTE
029900        IF FS-REPORTE IS NOT EQUAL '00'
030000           DISPLAY '* ERROR EN CLOSE REPORTE = ' FS-REPORTE
030100           MOVE 9999 TO RETURN-CODE
030200        END-IF
030300     END-IF.
030400*
030500     MOVE LK-CANT-AUTORES TO WS-CANT-AUTORES-IMPR
030600     DISPLAY ' '
030700     DISPLAY 'REPORTE ESCRITO    : ' WS-DSN-SALIDA
030800     DISPLAY 'AUTORES EN EL REPORTE: ' WS-CANT-AUTORES-IMPR.
030900*
031000 9999-FINAL-F. EXIT.
