000100*////////////////// (AUTOR) //////////////////////////////////////
000200***************************************************************
000300*    CPELIAUT                                                  *
000400*    AREA DE TRABAJO POR AUTOR - BIBLIOTECA ELECTRONICA        *
000500*    UN REGISTRO POR AUTOR PROCESADO EN LA CORRIDA             *
000600*                                                               *
000700*    CONTIENE:                                                 *
000800*      - CABECERA (NOMBRE, LUGAR DE TRABAJO)                   *
000900*      - ESTADISTICAS CALCULADAS (INDICE H, CANT. PUBLIC.,     *
001000*        CANT. PUBLIC. SIN CITAS)                              *
001100*      - TABLA DE TRABAJO CON LAS CITAS LEIDAS (PARA EL        *
001200*        CALCULO DEL INDICE H, SE DESCARTA AL CERRAR AUTOR)    *
001300*      - TABLA DE ARTICULOS SIN CITAS A DETALLAR EN EL REPORTE *
001400*                                                               *
001500*    HISTORIA:                                                 *
001600*    19/03/1998 MLM TK-1040 ALTA DEL LAYOUT (CONVERSION        *
001700*                    DEL ARCHIVO DE NOVEDADES DE CLIENTES)     *
001800*    22/08/2001 MLM TK-1096 SE AGREGA INDICADOR DE INCONSIST.  *
001900*                    DE PUBLICACIONES (AUT-ESTADO)             *
002000*    14/02/2006 RQS TK-1210 TABLA DE CITAS PASA DE 500 A 1000  *
002100*                    POSICIONES POR PEDIDO DE SISTEMAS         *
002200*    30/09/2012 HGZ TK-1355 REVISION Y2K DE COMENTARIOS,       *
002300*                    SIN CAMBIO DE LAYOUT                      *
002400***************************************************************
002500 01  WS-REG-AUTOR.
002600*     POSICION (1:60) NOMBRE COMPLETO DEL AUTOR
002700     03  AUT-NOMBRE              PIC X(60)    VALUE SPACES.
002800*     POSICION (61:100) LUGAR DE TRABAJO / AFILIACION
002900     03  AUT-LUGAR-TRABAJO       PIC X(100)   VALUE SPACES.
003000*     VISTA ALTERNATIVA DE CABECERA PARA COMPARAR CONTRA
003100*     SPACES DE UNA SOLA VEZ (ALTA/BLANQUEO RAPIDO)
003200     03  AUT-CABECERA REDEFINES AUT-LUGAR-TRABAJO.
003300         05  FILLER              PIC X(100).
003400*
003500*     ------- ESTADISTICAS CALCULADAS POR PGMELIHX ------------
003600     03  AUT-INDICE-H            PIC 9(05)    VALUE ZEROS.
003700     03  AUT-CANT-PUBLICAC       PIC 9(05)    VALUE ZEROS.
003800     03  AUT-CANT-CITAS-CERO     PIC 9(05)    VALUE ZEROS.
003900*
004000*     ------- INDICADOR DE CONSISTENCIA DEL AUTOR --------------
004100     03  AUT-ESTADO              PIC X(01)    VALUE 'N'.
004200         88  AUT-SIN-ERROR                    VALUE 'N'.
004300         88  AUT-CON-ERROR                    VALUE 'E'.
004400*
004500     03  FILLER                  PIC X(08)    VALUE SPACES.
004600*
004700*     ------- TABLA DE CITAS LEIDAS (TRABAJO, NO SALE AL -------
004800*     ------- REPORTE; SE USA SOLO PARA CALCULAR EL INDICE H) --
004900     03  AUT-CANT-CITAS-TABLA    PIC 9(05) COMP VALUE ZEROS.
005000     03  AUT-TABLA-CITAS.
005100         05  AUT-CITA OCCURS 1000 TIMES
005200                      PIC 9(05)   VALUE ZEROS.
005300*
005400*     ------- TABLA DE ARTICULOS SIN CITAS (SALE AL REPORTE) ---
005500     03  AUT-CANT-CERO-TABLA     PIC 9(05) COMP VALUE ZEROS.
005600     03  AUT-TABLA-CERO.
005700         05  AUT-CERO-DET OCCURS 500 TIMES
005800                           INDEXED BY AUT-CERO-IDX.
005900             10  CERO-TITULO         PIC X(80)  VALUE SPACES.
006000             10  CERO-COAUTORES      PIC X(60)  VALUE SPACES.
006100             10  CERO-LUGAR-PUB      PIC X(50)  VALUE SPACES.
006200*
006300*     ------- TABLA DE AUTORES DE LA CORRIDA (HASTA 50) ---------
006400*     UN ELEMENTO WS-REG-AUTOR POR CADA AUTOR PROCESADO, EN
006500*     EL ORDEN EN QUE SE FUERON CERRANDO.
006600 01  WS-TABLA-AUTORES.
006700     03  WS-CANT-AUTORES         PIC 9(03) COMP VALUE ZEROS.
006800     03  WS-AUTOR OCCURS 50 TIMES
006900                   INDEXED BY WS-AUTOR-IDX.
007000         05  TAU-NOMBRE              PIC X(60)    VALUE SPACES.
007100         05  TAU-LUGAR-TRABAJO       PIC X(100)   VALUE SPACES.
007200         05  TAU-INDICE-H            PIC 9(05)    VALUE ZEROS.
007300         05  TAU-CANT-PUBLICAC       PIC 9(05)    VALUE ZEROS.
007400         05  TAU-CANT-CITAS-CERO     PIC 9(05)    VALUE ZEROS.
007500         05  TAU-CANT-CERO-TABLA     PIC 9(05) COMP VALUE ZEROS.
007600         05  TAU-TABLA-CERO.
007700             10  TAU-CERO-DET OCCURS 500 TIMES
007800                               INDEXED BY TAU-CERO-IDX.
007900                 15  TCE-TITULO      PIC X(80)  VALUE SPACES.
008000                 15  TCE-COAUTORES   PIC X(60)  VALUE SPACES.
008100                 15  TCE-LUGAR-PUB   PIC X(50)  VALUE SPACES.
