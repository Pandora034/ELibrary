000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMELIHX.
000300*
000400 AUTHOR. M LOMELI MORALES.
000500*
000600 INSTALLATION. DEPTO SISTEMAS - BIBLIOTECA ELECTRONICA.
000700*
000800 DATE-WRITTEN. 14/09/1994.
000900*
001000 DATE-COMPILED.
001100*
001200 SECURITY. NONE.
001300*
001400***************************************************************
001500*    PGMELIHX                                                  *
001600*    SUBRUTINA DE ESTADISTICAS DE AUTOR                       *
001700*                                                               *
001800*    RECIBE POR LINKAGE LA LISTA DE CANTIDAD DE CITAS DE       *
001900*    TODAS LAS PUBLICACIONES DE UN AUTOR Y DEVUELVE:           *
002000*      - INDICE H (HIRSCH)                                     *
002100*      - CANTIDAD DE PUBLICACIONES                             *
002200*      - CANTIDAD DE PUBLICACIONES CON CITAS = 0               *
002300*                                                               *
002400*    SE INVOCA UNA SOLA VEZ POR AUTOR, AL CERRARLO (VER        *
002500*    PGMELIB1, PARRAFO 2400-CERRAR-AUTOR-I).                   *
002600*                                                               *
002700*    HISTORIA DE CAMBIOS:                                      *
002800*    ===================                                      *
002900*    14/09/1994 MLM TK-1040 ALTA DEL PROGRAMA (CONVERSION DE   *
003000*                    LA RUTINA DE RESTA DE FECHAS PGMRUCAF,    *
003100*                    MISMA FORMA DE LINKAGE Y DE LLAMADA)      *
003200*    02/06/1999 MLM TK-1055 SE AGREGA EL ORDENAMIENTO          *
003300*                    DESCENDENTE POR BURBUJA DE LA TABLA DE    *
003400*                    CITAS ANTES DE CALCULAR EL INDICE H       *
003500*    14/11/2000 RQS TK-1081 CORRIGE CASO DE TABLA VACIA        *
003600*                    (CANT-CITAS = 0) -> INDICE H = 0          *
003700*    08/01/1999 MLM TK-1048 AJUSTE Y2K: SE REVISARON LOS       *
003800*                    FORMATOS DE FECHA DE TODOS LOS DISPLAY    *
003900*                    DE DEPURACION, NO HABIA NINGUNO CON AAAA  *
004000*                    A 2 DIGITOS                               *
004100*    27/03/2003 HGZ TK-1174 EL ORDENAMIENTO SE LIMITA A LA     *
004200*                    CANTIDAD REAL DE CITAS RECIBIDA, NO AL    *
004300*                    TAMANIO MAXIMO DE LA TABLA (1000)         *
004400*    19/09/2009 LFC TK-1320 SE AGREGA DISPLAY DE DEPURACION    *
004500*                    UNICO CON LOS TRES VALORES CALCULADOS     *
004600*    06/05/2018 HGZ TK-1447 LA TABLA RECIBIDA PUEDE VENIR DE   *
004700*                    UN ARCHIVO AJENO; SE VALIDA CLASE         *
004800*                    NUMERICA DE CADA CITA ANTES DE CONTAR Y   *
004900*                    ORDENAR (ANTES NO SE VALIDABA)            *
005000***************************************************************
005100*
005200*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SPECIAL-NAMES.
005600     CLASS CLASE-NUMERICA IS '0' THRU '9'.
005700*
005800*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005900 DATA DIVISION.
006000 FILE SECTION.
006100*
006200 WORKING-STORAGE SECTION.
006300*=======================*
006400 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
006500*
006600*----------- VARIABLES ------------------------------------------
006700 77  WS-CANT-CITAS       PIC 9(05) COMP      VALUE ZEROS.
006800 77  WS-SUBI             PIC 9(05) COMP      VALUE ZEROS.
006900 77  WS-SUBJ              PIC 9(05) COMP      VALUE ZEROS.
007000 77  WS-AUX-CITA          PIC 9(05)           VALUE ZEROS.
007100 77  WS-POSICION          PIC 9(05) COMP      VALUE ZEROS.
007200 77  WS-SW-ENCONTRADO      PIC X               VALUE 'N'.
007300     88  WS-H-ENCONTRADO                      VALUE 'S'.
007400     88  WS-H-NO-ENCONTRADO                   VALUE 'N'.
007500*
007600*     VISTA REDEFINES DE LA TABLA RECIBIDA, PARA PODER
007700*     TRABAJARLA COMO BLOQUE DE 5000 BYTES (1000 X 5)
007800 01  WS-TABLA-CITAS-TRAB.
007900     03  WS-CITA-TRAB OCCURS 1000 TIMES
008000                      PIC 9(05) VALUE ZEROS.
008100 01  WS-TABLA-CITAS-BLOQUE REDEFINES WS-TABLA-CITAS-TRAB.
008200     03  FILLER              PIC X(5000).
008300*
008400*     VISTA PARA IMPRIMIR LOS TRES RESULTADOS EN UN SOLO
008500*     DISPLAY DE DEPURACION
008600 01  WS-LINEA-DEBUG.
008700     03  FILLER              PIC X(14) VALUE 'INDICE-H     '.
008800     03  DBG-INDICE-H        PIC ZZZZ9.
008900     03  FILLER              PIC X(14) VALUE '  PUBLIC.    '.
009000     03  DBG-CANT-PUBLIC     PIC ZZZZ9.
009100     03  FILLER              PIC X(14) VALUE '  CITAS-CERO '.
009200     03  DBG-CANT-CERO       PIC ZZZZ9.
009300 01  WS-LINEA-DEBUG-R REDEFINES WS-LINEA-DEBUG.
009400     03  FILLER              PIC X(75).
009500*
009600 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
009700*
009800*-----------------------------------------------------------------
009900 LINKAGE SECTION.
010000*================*
010100 01  LK-CANT-CITAS           PIC 9(05) COMP.
010200 01  LK-TABLA-CITAS.
010300     03  LK-CITA OCCURS 1000 TIMES
010400                 PIC 9(05).
010500 01  LK-TABLA-CITAS-BLOQUE REDEFINES LK-TABLA-CITAS.
010600     03  FILLER              PIC X(5000).
010700 01  LK-INDICE-H             PIC 9(05).
010800 01  LK-CANT-PUBLICAC        PIC 9(05).
010900 01  LK-CANT-CITAS-CERO      PIC 9(05).
011000*
011100*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
011200 PROCEDURE DIVISION USING LK-CANT-CITAS
011300                           LK-TABLA-CITAS
011400                           LK-INDICE-H
011500                           LK-CANT-PUBLICAC
011600                           LK-CANT-CITAS-CERO.
011700*
011800 MAIN-PROGRAM-I.
011900*
012000     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F.
012100     PERFORM 2000-ORDENAR-I THRU 2000-ORDENAR-F.
012200     PERFORM 3000-CALCULAR-H-I THRU 3000-CALCULAR-H-F.
012300     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
012400*
012500 MAIN-PROGRAM-F. GOBACK.
012600*
012700*--------------------------------------------------------------
012800* 1000-INICIO-I
012900* TRAE LA CANTIDAD DE CITAS Y LA TABLA RECIBIDA AL AREA DE
013000* TRABAJO, Y CALCULA CANTIDAD DE PUBLICACIONES Y CITAS EN CERO.
013100*--------------------------------------------------------------
013200 1000-INICIO-I.
013300*
013400     MOVE LK-CANT-CITAS      TO WS-CANT-CITAS
013500     MOVE LK-TABLA-CITAS     TO WS-TABLA-CITAS-TRAB
013600     MOVE ZEROS              TO LK-INDICE-H
013700                                LK-CANT-PUBLICAC
013800                                LK-CANT-CITAS-CERO
013900*
014000     MOVE WS-CANT-CITAS      TO LK-CANT-PUBLICAC.
014100*
014200     IF WS-CANT-CITAS > ZEROS
014300        PERFORM 1100-CONTAR-CEROS-I THRU 1100-CONTAR-CEROS-F
014400           VARYING WS-SUBI FROM 1 BY 1
014500           UNTIL WS-SUBI > WS-CANT-CITAS
014600     END-IF.
014700*
014800 1000-INICIO-F. EXIT.
014900*
015000*--------------------------------------------------------------
015100* 1100-CONTAR-CEROS-I
015200* LA TABLA DE CITAS PUEDE VENIR DE UN ARCHIVO AJENO; SE VALIDA
015300* CLASE NUMERICA DE CADA CITA (TK-1447) ANTES DE CONTARLA COMO
015400* CERO, PARA NO ARRASTRAR BASURA A LA ESTADISTICA DEL AUTOR.
015500*--------------------------------------------------------------
015600 1100-CONTAR-CEROS-I.
015700*
015800     IF WS-CITA-TRAB (WS-SUBI) IS NOT CLASE-NUMERICA
015900        DISPLAY '* PGMELIHX - CITA NO NUMERICA EN POSICION '
016000                           WS-SUBI ' SE TOMA COMO CERO'
016100        MOVE ZEROS TO WS-CITA-TRAB (WS-SUBI)
016200     END-IF.
016300*
016400     IF WS-CITA-TRAB (WS-SUBI) = ZEROS
016500        ADD 1 TO LK-CANT-CITAS-CERO
016600     END-IF.
016700*
016800 1100-CONTAR-CEROS-F. EXIT.
016900*
017000*--------------------------------------------------------------
017100* 2000-ORDENAR-I
017200* ORDENA LA TABLA DE CITAS EN FORMA DESCENDENTE (BURBUJA)
017300* PARA PODER APLICAR LA FORMULA DEL INDICE H EN 3000.
017400*--------------------------------------------------------------
017500 2000-ORDENAR-I.
017600*
017700     IF WS-CANT-CITAS > 1
017800        PERFORM 2100-PASADA-I THRU 2100-PASADA-F
017900           VARYING WS-SUBI FROM 1 BY 1
018000           UNTIL WS-SUBI >= WS-CANT-CITAS
018100     END-IF.
018200*
018300 2000-ORDENAR-F. EXIT.
018400*
018500*--------------------------------------------------------------
018600 2100-PASADA-I.
018700*
018800     PERFORM 2200-COMPARAR-I THRU 2200-COMPARAR-F
018900        VARYING WS-SUBJ FROM 1 BY 1
019000        UNTIL WS-SUBJ > WS-CANT-CITAS - WS-SUBI.
019100*
019200 2100-PASADA-F. EXIT.
019300*
019400*--------------------------------------------------------------
019500 2200-COMPARAR-I.
019600*
019700     IF WS-CITA-TRAB (WS-SUBJ) < WS-CITA-TRAB (WS-SUBJ + 1)
019800        MOVE WS-CITA-TRAB (WS-SUBJ)     TO WS-AUX-CITA
019900        MOVE WS-CITA-TRAB (WS-SUBJ + 1) TO WS-CITA-TRAB (WS-SUBJ)
020000        MOVE WS-AUX-CITA             TO WS-CITA-TRAB (WS-SUBJ + 1)
020100     END-IF.
020200*
020300 2200-COMPARAR-F. EXIT.
020400*
020500*--------------------------------------------------------------
020600* 3000-CALCULAR-H-I
020700* RECORRE LA TABLA ORDENADA Y BUSCA LA MENOR POSICION (BASE 0)
020800* TAL QUE POSICION + 1 > CANTIDAD DE CITAS EN ESA POSICION.
020900* SI NO SE ENCUENTRA, EL INDICE H ES LA CANTIDAD DE PUBLIC.
021000*--------------------------------------------------------------
021100 3000-CALCULAR-H-I.
021200*
021300     SET WS-H-NO-ENCONTRADO TO TRUE
021400     MOVE ZEROS TO WS-POSICION.
021500*
021600     IF WS-CANT-CITAS > ZEROS
021700        PERFORM 3100-PROBAR-POSICION-I THRU 3100-PROBAR-POSICION-F
021800           VARYING WS-SUBI FROM 1 BY 1
021900           UNTIL WS-SUBI > WS-CANT-CITAS
022000              OR WS-H-ENCONTRADO
022100     END-IF.
022200*
022300     IF WS-H-ENCONTRADO
022400        MOVE WS-POSICION TO LK-INDICE-H
022500     ELSE
022600        MOVE WS-CANT-CITAS TO LK-INDICE-H
022700     END-IF.
022800*
022900 3000-CALCULAR-H-F. EXIT.
023000*
023100*--------------------------------------------------------------
023200 3100-PROBAR-POSICION-I.
023300*
023400     IF WS-SUBI > WS-CITA-TRAB (WS-SUBI)
023500        SET WS-H-ENCONTRADO TO TRUE
023600        COMPUTE WS-POSICION = WS-SUBI - 1
023700     END-IF.
023800*
023900 3100-PROBAR-POSICION-F. EXIT.
024000*
024100*--------------------------------------------------------------
024200 9999-FINAL-I.
024300*
024400     MOVE LK-INDICE-H        TO DBG-INDICE-H
024500     MOVE LK-CANT-PUBLICAC   TO DBG-CANT-PUBLIC
024600     MOVE LK-CANT-CITAS-CERO TO DBG-CANT-CERO
024700*
024800     DISPLAY '* PGMELIHX - ESTADISTICAS CALCULADAS: '
024900     DISPLAY WS-LINEA-DEBUG.
025000*
025100 9999-FINAL-F. EXIT.
